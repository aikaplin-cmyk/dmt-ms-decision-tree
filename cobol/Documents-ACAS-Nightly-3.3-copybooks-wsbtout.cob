000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR BATCH RESULT FILE          *
000400*        USES BT-RESULT-KEY AS KEY                   *
000500*                                                    *
000600*****************************************************
000700*  FILE SIZE 50 BYTES (SEE FILLER BELOW).
000800*
000900* OUTPUT SIDE OF THE PY100 SKELETON RUN. FIELDS ARE A
001000*  PLAIN COPY OF BT-TRANS-RECORD (SEE WSBTTRN.COB) WITH
001100*  ONE FIELD ADDED - THE DATE THE SKELETON RAN. NO
001200*  CALCULATION OR VALIDATION IS DONE TO ANY OF THEM.
001300*
001400* CHANGES:
001500* 09/03/26 VBC - CREATED FOR PY100 SKELETON RUN.
001600* 17/03/26 VBC - ADDED BT-RESULT-DATA-R REDEFINES TO
001700*                MATCH THE INPUT SIDE.
001800*
001900 01  BT-RESULT-RECORD.
002000     03  BT-RESULT-KEY            PIC 9(7)        COMP.
002100     03  BT-RESULT-STATUS         PIC X.
002200         88  BT-RESULT-ACTIVE               VALUE "A".
002300         88  BT-RESULT-HELD                 VALUE "H".
002400         88  BT-RESULT-DELETED              VALUE "D".
002500     03  BT-RESULT-TYPE           PIC X.
002600     03  BT-RESULT-EFF-DATE       PIC 9(8)        COMP.
002700     03  BT-RESULT-REF            PIC X(10).
002800     03  BT-RESULT-AMT            PIC S9(7)V99    COMP-3.
002900     03  BT-RESULT-DATA.
003000         05  BT-RESULT-DATA-ALPHA PIC X(20).
003100     03  BT-RESULT-DATA-R REDEFINES BT-RESULT-DATA.
003200         05  BT-RESULT-DATA-NUM   PIC 9(20).
003300*                                    RUN DATE STAMPED AT WRITE TIME.
003400     03  BT-RESULT-RUN-DATE       PIC 9(8)        COMP.
003500     03  FILLER                   PIC X(01).
003600*
