000100*****************************************************
000200*                                                    *
000300*   RECORD DEFINITION FOR BATCH TRANSACTION FILE     *
000400*        USES BT-TRANS-KEY AS KEY                    *
000500*                                                    *
000600*****************************************************
000700*  FILE SIZE 54 BYTES (SEE FILLER BELOW).
000800*
000900* THIS IS A DELIBERATELY TRIVIAL RECORD - NO PAYROLL,
001000*  SALES, STOCK OR GL DATA IS CARRIED IN IT. IT EXISTS
001100*  ONLY TO GIVE PY100 SOMETHING TO READ.
001200*
001300* CHANGES:
001400* 09/03/26 VBC - CREATED FOR PY100 SKELETON RUN.
001500* 17/03/26 VBC - ADDED BT-TRANS-DATA-R REDEFINES SO A
001600*                NUMERIC VIEW OF THE DATA AREA IS
001700*                AVAILABLE WITHOUT A SEPARATE FIELD.
001800*
001900 01  BT-TRANS-RECORD.
002000     03  BT-TRANS-KEY            PIC 9(7)        COMP.
002100*                                    KEY OF THE INPUT RECORD.
002200     03  BT-TRANS-STATUS         PIC X.
002300         88  BT-TRANS-ACTIVE               VALUE "A".
002400         88  BT-TRANS-HELD                 VALUE "H".
002500         88  BT-TRANS-DELETED              VALUE "D".
002600*                                 GENERIC TYPE CODE, NOT USED FOR ANY RULE
002700     03  BT-TRANS-TYPE           PIC X.
002800*                                 CCYYMMDD, BINARY FOR SPEED OF COMPARE.
002900     03  BT-TRANS-EFF-DATE       PIC 9(8)        COMP.
003000     03  BT-TRANS-REF            PIC X(10).
003100     03  BT-TRANS-AMT            PIC S9(7)V99    COMP-3.
003200     03  BT-TRANS-DATA.
003300         05  BT-TRANS-DATA-ALPHA PIC X(20).
003400*                                    NUMERIC VIEW OF SAME 20 BYTES.
003500     03  BT-TRANS-DATA-R REDEFINES BT-TRANS-DATA.
003600         05  BT-TRANS-DATA-NUM   PIC 9(20).
003700     03  FILLER                  PIC X(09).
003800*
