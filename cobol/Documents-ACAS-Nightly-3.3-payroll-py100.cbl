000100****************************************************************
000200*                                                               *
000300*             Batch Transaction Pass-Through Skeleton           *
000400*                                                               *
000500****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000 PROGRAM-ID.         PY100.
001100 AUTHOR.             V B COEN.
001200 INSTALLATION.       APPLEWOOD COMPUTERS.
001300 DATE-WRITTEN.       09/03/1990.
001400 DATE-COMPILED.
001500 SECURITY.           COPYRIGHT (C) 1990-2026 & LATER, VINCENT BRYAN COEN.
001600     DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001700     SEE THE FILE COPYING FOR DETAILS.
001800*
001900*    REMARKS.            BATCH TRANSACTION PASS-THROUGH SKELETON.
002000*
002100*                        READS ONE TRANSACTION RECORD, WRITES ONE
002200*                        RESULT RECORD, COUNTS BOTH. NO VALIDATION,
002300*                        NO CALCULATION, NO POSTING - THERE IS NO
002400*                        BUSINESS RULE FOR THIS RUN TO APPLY YET.
002500*                        THIS PROGRAM ONLY EXISTS TO PROVE OUT THE
002600*                        FILE HANDLING AND CONTROL STRUCTURE BEFORE
002700*                        A REAL RULE SET IS BOLTED ON TOP OF IT.
002800*
002900*    VERSION.            SEE PROG-NAME IN WS.
003000*
003100*    CALLED MODULES.
003200*                        NONE.
003300*
003400*    FILES USED :
003500*                        BTTRANIN.   TRANSACTION INPUT (SEQUENTIAL).
003600*                        BTTRANOUT.  RESULT OUTPUT (SEQUENTIAL).
003700*
003800*    ERROR MESSAGES USED.
003900*                        SY001 - SY003.
004000*
004100* CHANGES:
004200* 09/03/1990 VBC - 0.01 WRITTEN.
004300* 14/06/1990 VBC - 0.02 ADDED FILE STATUS CHECKING ON BOTH FILES,
004400*                       HAD NONE FIRST TIME ROUND - MY FAULT.
004500* 22/11/1991 VBC - 0.03 CORRECTED SPELLING OF PARAGRAPH NAMES TO
004600*                       MATCH REST OF SUITE (WAS BB NOT BA).
004700* 03/02/1992 VBC - 0.04 ADDED RUN-DATE STAMP TO OUTPUT RECORD.
004800* 17/09/1993 VBC - 0.05 TIDIED UP DATE CONVERSION, COPIED PATTERN
004900*                       FROM MAPS04 RATHER THAN ROLLING OWN.
005000* 08/01/1996 VBC - 0.06 ADDED UPSI-0 TEST SWITCH SO THIS CAN BE
005100*                       RUN IN A TEST HARNESS WITHOUT REAL FILES.
005200* 19/03/1998 VBC - 0.07 SITE ASKED FOR A RECORD COUNT ON THE LOG -
005300*                       DONE, SEE ZZ090.
005400* 04/11/1999 VBC - 1.00 YEAR 2000 REVIEW - ALL DATE FIELDS ARE
005500*                       ALREADY CCYYMMDD, NO CHANGE NEEDED. NOTED
005600*                       FOR THE FILE.
005700* 29/01/2009 VBC - 1.01 MIGRATION TO OPEN COBOL / GNUCOBOL.
005800* 16/04/2024 VBC -      COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
005900*                       PREVIOUS NOTICES.
006000* 09/03/2026 VBC - 1.02 STARTED CODING AGAIN FROM BUILD-CBASIC'S
006100*                       READ/WRITE LOOP FOR THE NEW BT FILE PAIR.
006200* 17/03/2026 VBC - 1.03 RECORD LAYOUTS SPLIT OUT TO WSBTTRN.COB
006300*                       AND WSBTOUT.COB SO THEY CAN BE COPIED BY
006400*                       LATER PROGRAMS TOO.
006500*
006600****************************************************************
006700* COPYRIGHT NOTICE.
006800* ****************
006900*
007000* THIS NOTICE SUPERSEDES ALL PRIOR COPYRIGHT NOTICES & WAS
007100* UPDATED 2024-04-16.
007200*
007300* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
007400* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
007500*
007600* THIS PROGRAM IS FREE SOFTWARE; YOU CAN REDISTRIBUTE IT AND/OR
007700* MODIFY IT UNDER THE TERMS OF THE GNU GENERAL PUBLIC LICENSE AS
007800* PUBLISHED BY THE FREE SOFTWARE FOUNDATION; VERSION 3 AND LATER,
007900* FOR PERSONAL USAGE ONLY AND THAT INCLUDES USE WITHIN A BUSINESS
008000* BUT EXCLUDES REPACKAGING OR RESALE, RENTAL OR HIRE IN ANY WAY.
008100*
008200* ACAS IS DISTRIBUTED IN THE HOPE THAT IT WILL BE USEFUL, BUT
008300* WITHOUT ANY WARRANTY; WITHOUT EVEN THE IMPLIED WARRANTY OF
008400* MERCHANTABILITY OR FITNESS FOR A PARTICULAR PURPOSE. SEE THE
008500* GNU GENERAL PUBLIC LICENSE FOR MORE DETAILS.
008600*
008700****************************************************************
008800*
008900 ENVIRONMENT             DIVISION.
009000*================================
009100*
009200 CONFIGURATION           SECTION.
009300*-----------------------
009400 SOURCE-COMPUTER.        GENERIC-PC.
009500 OBJECT-COMPUTER.        GENERIC-PC.
009600 SPECIAL-NAMES.
009700     C01                 IS TOP-OF-FORM
009800     CLASS ALPHA-CHARS   IS "A" THRU "Z"
009900     UPSI-0 ON  STATUS   IS BT-TEST-RUN
010000     UPSI-0 OFF STATUS   IS BT-PRODUCTION-RUN.
010100*
010200 INPUT-OUTPUT            SECTION.
010300 FILE-CONTROL.
010400     SELECT BT-TRANS-FILE   ASSIGN TO "BTTRANIN"
010500            ORGANIZATION IS LINE SEQUENTIAL
010600            FILE STATUS  IS WS-TRANS-STATUS.
010700*
010800     SELECT BT-RESULT-FILE  ASSIGN TO "BTTRANOUT"
010900            ORGANIZATION IS LINE SEQUENTIAL
011000            FILE STATUS  IS WS-RESULT-STATUS.
011100*
011200 DATA                    DIVISION.
011300*================================
011400*
011500 FILE                    SECTION.
011600*
011700 FD  BT-TRANS-FILE
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 54 CHARACTERS.
012000 COPY "WSBTTRN.COB".
012100*
012200 FD  BT-RESULT-FILE
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 50 CHARACTERS.
012500 COPY "WSBTOUT.COB".
012600*
012700 WORKING-STORAGE         SECTION.
012800*-----------------------
012900 77  PROG-NAME               PIC X(19)  VALUE "PY100 (1.03)".
013000*
013100 01  WS-DATA.
013200     03  WS-TRANS-STATUS     PIC XX          VALUE ZERO.
013300     03  WS-RESULT-STATUS    PIC XX          VALUE ZERO.
013400     03  WS-EOJ-SWITCH       PIC X           VALUE "N".
013500         88  WS-EOJ-REACHED                  VALUE "Y".
013600     03  WS-RECS-READ        BINARY-SHORT UNSIGNED VALUE ZERO.
013700     03  WS-RECS-WRITTEN     BINARY-SHORT UNSIGNED VALUE ZERO.
013800     03  WS-RECS-REP-1       PIC ZZ,ZZ9.
013900     03  WS-RECS-REP-2       PIC ZZ,ZZ9.
014000     03  FILLER              PIC X(05).
014100*
014200 01  WS-Run-Date-Bin         PIC 9(8)        COMP.
014300*
014400* ACCEPT ... FROM DATE BREAKS OUT AS CC/YY/MM/DD - SAME LAYOUT
014500*  USED IN PY000 FOR THE START OF DAY DATE. WSA-RUN-DATE9 GIVES
014600*  A SINGLE NUMERIC VIEW OF THE SAME EIGHT DIGITS FOR MOVING
014700*  STRAIGHT INTO THE COMP WORK FIELD ABOVE.
014800*
014900 01  WSA-Run-Date.
015000     03  WSA-CCYY.
015100         05  WSA-CC          PIC 99.
015200         05  WSA-YY          PIC 99.
015300     03  WSA-MM              PIC 99.
015400     03  WSA-DD              PIC 99.
015500 01  WSA-Run-Date9 REDEFINES WSA-Run-Date
015600                             PIC 9(8).
015700*
015800* SAME UK/USA/INTL DATE-FORM IDIOM USED THROUGHOUT THE PAYROLL
015900*  SUITE (SEE MAPS04 / PY000 / PYRGSTR) - KEPT HERE SO THE EOJ
016000*  LOG LINE PRINTS IN THE SITE'S CHOSEN FORMAT.
016100*
016200 01  Date-Form               PIC 9           VALUE 1.
016300     88  Date-UK                             VALUE 1.
016400     88  Date-USA                            VALUE 2.
016500     88  Date-Intl                           VALUE 3.
016600*
016700 01  WS-Date-Formats.
016800     03  WS-Swap             PIC 99.
016900     03  WS-Conv-Date        PIC X(10).
017000     03  WS-Date             PIC X(10)  VALUE "99/99/9999".
017100     03  WS-UK REDEFINES WS-Date.
017200         05  WS-Days         PIC 99.
017300         05  FILLER          PIC X.
017400         05  WS-Month        PIC 99.
017500         05  FILLER          PIC X.
017600         05  WS-Year         PIC 9(4).
017700     03  WS-USA REDEFINES WS-Date.
017800         05  WS-USA-Month    PIC 99.
017900         05  FILLER          PIC X.
018000         05  WS-USA-Days     PIC 99.
018100         05  FILLER          PIC X.
018200         05  FILLER          PIC 9(4).
018300     03  WS-Intl REDEFINES WS-Date.
018400         05  WS-Intl-Year    PIC 9(4).
018500         05  FILLER          PIC X.
018600         05  WS-Intl-Month   PIC 99.
018700         05  FILLER          PIC X.
018800         05  WS-Intl-Days    PIC 99.
018900*
019000 01  Error-Messages.
019100     03  SY001    PIC X(35) VALUE "SY001 Cannot open transaction in".
019200     03  SY002    PIC X(33) VALUE "SY002 Cannot open result out".
019300     03  SY003    PIC X(35) VALUE "SY003 Write failed on result out".
019400     03  FILLER   PIC X(05).
019500*
019600 01  Error-Code                  PIC 999.
019700*
019800 PROCEDURE               DIVISION.
019900*================================
020000*
020100 AA000-Main-Line              SECTION.
020200*************************************
020300*
020400     PERFORM  BA010-Initialise      THRU BA010-Exit.
020500     IF       WS-EOJ-REACHED
020600              GO TO AA000-Exit.
020700     PERFORM  BA020-Open-Files      THRU BA020-Exit.
020800     IF       WS-EOJ-REACHED
020900              GO TO AA000-Exit.
021000     PERFORM  CA010-Process-Trans   THRU CA010-Exit
021100              UNTIL WS-EOJ-REACHED.
021200     PERFORM  ZZ090-End-Of-Job      THRU ZZ090-Exit.
021300*
021400 AA000-Exit.
021500     STOP     RUN.
021600*
021700 BA010-Initialise             SECTION.
021800*************************************
021900* SET UP COUNTERS AND WORK OUT TODAY FOR THE EOJ LOG LINE.
022000*
022100     MOVE     ZERO           TO WS-Recs-Read
022200                                 WS-Recs-Written.
022300     MOVE     "N"            TO WS-Eoj-Switch.
022400     ACCEPT   WSA-Run-Date   FROM DATE YYYYMMDD.
022500     MOVE     WSA-Run-Date9  TO WS-Run-Date-Bin.
022600     PERFORM  ZZ070-Convert-Date THRU ZZ070-Exit.
022700*
022800 BA010-Exit.
022900     EXIT.
023000*
023100 BA020-Open-Files              SECTION.
023200**************************************
023300*
023400     OPEN     INPUT    BT-Trans-File.
023500     IF       WS-Trans-Status NOT = "00"
023600              DISPLAY  SY001
023700              DISPLAY  WS-Trans-Status
023800              MOVE     "Y" TO WS-Eoj-Switch
023900              GO TO    BA020-Exit.
024000*
024100     OPEN     OUTPUT   BT-Result-File.
024200     IF       WS-Result-Status NOT = "00"
024300              DISPLAY  SY002
024400              DISPLAY  WS-Result-Status
024500              CLOSE    BT-Trans-File
024600              MOVE     "Y" TO WS-Eoj-Switch.
024700*
024800 BA020-Exit.
024900     EXIT.
025000*
025100 CA010-Process-Trans          SECTION.
025200*************************************
025300* ONE TRANSACTION IN, ONE RESULT OUT. NO RULE OF ANY KIND IS
025400*  APPLIED BETWEEN THE TWO - SEE THE REMARKS ABOVE.
025500*
025600     READ     BT-Trans-File
025700              AT END
025800                       MOVE "Y" TO WS-Eoj-Switch
025900                       GO TO CA010-Exit.
026000     ADD      1 TO WS-Recs-Read.
026100     PERFORM  CA020-Build-Result   THRU CA020-Exit.
026200     PERFORM  CA030-Write-Result   THRU CA030-Exit.
026300*
026400 CA010-Exit.
026500     EXIT.
026600*
026700 CA020-Build-Result            SECTION.
026800**************************************
026900*
027000     MOVE     BT-Trans-Key         TO BT-Result-Key.
027100     MOVE     BT-Trans-Status      TO BT-Result-Status.
027200     MOVE     BT-Trans-Type        TO BT-Result-Type.
027300     MOVE     BT-Trans-Eff-Date    TO BT-Result-Eff-Date.
027400     MOVE     BT-Trans-Ref         TO BT-Result-Ref.
027500     MOVE     BT-Trans-Amt         TO BT-Result-Amt.
027600     MOVE     BT-Trans-Data-Alpha  TO BT-Result-Data-Alpha.
027700     MOVE     WS-Run-Date-Bin      TO BT-Result-Run-Date.
027800*
027900 CA020-Exit.
028000     EXIT.
028100*
028200 CA030-Write-Result             SECTION.
028300***************************************
028400*
028500     WRITE    BT-Result-Record.
028600     IF       WS-Result-Status NOT = "00"
028700              DISPLAY  SY003
028800              DISPLAY  WS-Result-Status
028900              MOVE     "Y" TO WS-Eoj-Switch
029000              GO TO    CA030-Exit.
029100     ADD      1 TO WS-Recs-Written.
029200*
029300 CA030-Exit.
029400     EXIT.
029500*
029600 ZZ070-Convert-Date            SECTION.
029700**************************************
029800* SAME UK/USA/INTL SWAP AS MAPS04 - KEPT LOCAL HERE AS THIS IS A
029900*  ONE PARAGRAPH JOB AND DOES NOT JUSTIFY A CALLED MODULE.
030000*
030100     MOVE     WSA-DD    TO WS-Days.
030200     MOVE     WSA-MM    TO WS-Month.
030300     MOVE     WSA-CCYY  TO WS-Year.
030400*
030500     IF       Date-UK
030600              MOVE WS-Date TO WS-Conv-Date
030700              GO TO ZZ070-Exit.
030800     IF       Date-USA
030900              MOVE WS-Days   TO WS-Swap
031000              MOVE WS-Month  TO WS-Days
031100              MOVE WS-Swap   TO WS-Month
031200              MOVE WS-Date   TO WS-Conv-Date
031300              GO TO ZZ070-Exit.
031400*
031500     MOVE     WSA-CCYY  TO WS-Intl-Year.
031600     MOVE     WSA-MM    TO WS-Intl-Month.
031700     MOVE     WSA-DD    TO WS-Intl-Days.
031800     MOVE     WS-Date   TO WS-Conv-Date.
031900*
032000 ZZ070-Exit.
032100     EXIT.
032200*
032300 ZZ090-End-Of-Job              SECTION.
032400**************************************
032500*
032600     CLOSE    BT-Trans-File
032700              BT-Result-File.
032800     MOVE     WS-Recs-Read    TO WS-Recs-Rep-1.
032900     MOVE     WS-Recs-Written TO WS-Recs-Rep-2.
033000     DISPLAY  PROG-NAME " - End Of Job - " WS-Conv-Date.
033100     DISPLAY  "Transactions Read    - " WS-Recs-Rep-1.
033200     DISPLAY  "Results    Written   - " WS-Recs-Rep-2.
033300*
033400 ZZ090-Exit.
033500     EXIT.
033600*
